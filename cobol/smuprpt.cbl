000100*****************************************************************
000110*                                                               *
000120*        Store Monitoring - Uptime / Downtime Report           *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190**
000200     Program-Id.         SMUPRPT.
000210**
000220     Author.             D K Ostrander.
000230**
000240     Installation.       Cornbelt Food Service Corp - Data
000250                          Processing Dept.
000260**
000270     Date-Written.       04/11/87.
000280**
000290     Date-Compiled.
000300**
000310     Security.           Confidential - Cornbelt Food Service
000320                          Corp internal use only.  Not for
000330                          release outside the Data Processing
000340                          Dept without the Director's consent.
000350**
000360     Remarks.            Reads the store status polling file
000370                          together with the store master and
000380                          the business hours file and produces
000390                          the weekly uptime / downtime report
000400                          used by the Store Operations desk.
000410**
000420     Version.            2.09.00 of 17/05/11.
000430****
000440*
000450* changes:
000460* 04/11/87 dko - Written for the new store monitoring feed off
000470*                the dial-up poller, first cut, single window
000480*                (last hour only).
000490* 19/02/88 dko - Added the last-day and last-week trailing
000500*                windows per Ops request SM-0022.
000510* 02/08/88 dko - Corrected interval attribution to use the
000520*                CURRENT observation's status, not the NEXT -
000530*                prior builds had this backwards.  SM-0031.
000540* 11/01/90 dko - Added business hours exclusion - Ops does not
000550*                want downtime counted while a store is closed.
000560*                SM-0058.
000570* 23/07/91 rhn - Store master now carries Sm-Tz-Offset per
000580*                store instead of the old single company-wide
000590*                offset constant.  SM-0104.
000600* 14/06/93 rhn - Default stores with no business hours rows to
000610*                open 24 hours, per Ops - franchise stores were
000620*                coming up with a false downtime figure every
000630*                night.  SM-0121.
000640* 08/09/95 ljw - Converted the status file sort from the old
000650*                external sort utility to an in-line SORT
000660*                verb, one pass, counts the file as it goes.
000670*                SM-0145.
000680* 19/03/97 ljw - Rewrote the Julian-day based date arithmetic
000690*                after the old lookup-table version mishandled
000700*                the leap day in test region 2000 data.  SM-0163.
000710* 12/11/98 jrv - Year 2000 review completed.  All date fields in  SM0178  
000720*                this program already carry a full 4-digit        SM0178  
000730*                century (Sm-St-Timestamp-Utc is 14 digits, the   SM0178  
000740*                window bound fields are 14 digits) - no change   SM0178  
000750*                required for century rollover.  SM-0178.         SM0178  
000760* 23/02/99 jrv - Confirmed Julian-day routines Zz010/Zz020 return SM0178  
000770*                correct results either side of 01/01/2000 by     SM0178  
000780*                manual desk check - closes out Y2K file SM-0178. SM0178  
000790* 09/02/04 smp - Business hours table enlarged from 500 to 3000
000800*                rows, store count has grown past what the old
000810*                table size allowed.  SM-0203.
000820* 21/09/06 smp - Added Sm001 message and non-zero return code
000830*                when the status file is empty, per audit
000840*                finding - job was ending clean with no report
000850*                and nobody noticed.  SM-0219.
000861* 17/05/11 tlc - Re-sequenced comments to current house           SM0461
000862*                numbering and widened the status table to        SM0461
000863*                10000 rows for the holiday volume.  SM-0461.     SM0461
000864* 04/03/14 rhn - Widened Ws-El-Seconds and its three working      SM0547  
000865*                fields from s9(11) to s9(13) - Jdn * 86400 runs  SM0547  
000866*                to 12 digits for any current date and was        SM0547  
000867*                truncating on every call, corrupting every       SM0547  
000868*                interval length computed by Aa062.  SM-0547.     SM0547  
000869* 04/03/14 rhn - Aa045 left Lo-Sub/Hi-Sub both at zero for a      SM0548
000870*                store with no status rows yet, so Aa060's        SM0548
000871*                range check fell through into a subscript of     SM0548
000872*                zero in Aa061.  Sentinel is now Lo=1/Hi=0 so     SM0548
000873*                Hi less than Lo holds for the no-rows case.      SM0548
000874*                SM-0548.                                         SM0548
000875* 04/03/14 rhn - Noted in Aa041 why a store absent from the       SM0549  
000876*                store master never gets the default-offset       SM0549  
000877*                treatment Ops once asked for - this job is       SM0549  
000878*                driven off the store master itself.  SM-0549.    SM0549  
000879* 11/03/14 rhn - Sm-Tz-Offset in the store master was comp-3 on   SM0550  
000880*                a line sequential file - a packed nibble pair    SM0550  
000881*                can hold the file's own line delimiter byte.     SM0550  
000882*                Changed to display, sign leading separate, and   SM0550  
000883*                matched Ws-Loc-Tz-Offset here.  SM-0550.         SM0550  
000884* 18/03/14 rhn - Widened the store master copybook back out -     SM0551  
000885*                Store Ops still ship the full record to two      SM0551  
000886*                other overnight jobs, removing Sm-Store-Status   SM0551  
000887*                for SM-0533 broke that shared layout.  SM-0551.  SM0551  
000888*
000900 environment      division.
000910*========================
000920*
000930 configuration    section.
000940*-----------------------
000950*
000960 special-names.
000970     C01                     is   Top-Of-Form
000980     class SM-Binary-Day     is   "0" thru "6"
000990     switch-0                is   SM-Test-Switch
001000                             on   status is SM-Test-Mode-On
001010                             off  status is SM-Test-Mode-Off.
001020*
001030*    Sm-Test-Switch is read from the UPSI byte in the run JCL
001040*    PARM - reserved for a future trace/test run option, not
001050*    tested by any paragraph in this build.  Dko 04/11/87.
001060*
001070 input-output     section.
001080*-----------------------
001090*
001100 file-control.
001110     select   SM-Store-File   assign to  SMSTORE
001120              organization  line sequential
001130              file status   is  WS-Store-Status-Cd.
001140     select   SM-Bhours-File  assign to  SMBHOURS
001150              organization  line sequential
001160              file status   is  WS-Bhours-Status-Cd.
001170     select   SM-Status-File  assign to  SMSTATUS
001180              organization  line sequential
001190              file status   is  WS-Status-Status-Cd.
001200     select   SM-Sort-File    assign to  SMSRTWK.
001210     select   SM-Report-File  assign to  SMREPORT
001220              organization  line sequential
001230              file status   is  WS-Report-Status-Cd.
001240*
001250 data             division.
001260*========================
001270 file             section.
001280*-----------------------
001290*
001300 FD  SM-Store-File
001310     label records are standard.
001320     copy  "WSSMSTR.COB".
001330*
001340 FD  SM-Bhours-File
001350     label records are standard.
001360     copy  "WSSMBHR.COB".
001370*
001380 FD  SM-Status-File
001390     label records are standard.
001400     copy  "WSSMSTA.COB".
001410*
001420 SD  SM-Sort-File.
001430 01  SM-Sort-Record.
001440     03  SM-SR-Store-Id          pic x(20).
001450     03  SM-SR-Timestamp-Utc     pic 9(14).
001460     03  SM-SR-Status            pic x(08).
001470*
001480 FD  SM-Report-File
001490     label records are standard.
001500 01  SM-Report-Line               pic x(120).
001510*
001520 working-storage  section.
001530*-----------------------
001540*
001550 77  Prog-Name              pic x(17)   value "SMUPRPT (2.09.00)".
001560*
001570 01  WS-File-Status-Codes.
001580     03  WS-Store-Status-Cd      pic xx.
001590     03  WS-Bhours-Status-Cd     pic xx.
001600     03  WS-Status-Status-Cd     pic xx.
001610     03  WS-Report-Status-Cd     pic xx.
001620*
001630 01  WS-Error-Messages.
001640     03  SM001  pic x(52)  value
001650         "SM001 store status file empty - run ended, FAILED".
001660     03  SM002  pic x(52)  value
001670         "SM002 unable to open store master file".
001680     03  SM003  pic x(52)  value
001690         "SM003 unable to open business hours file".
001700     03  SM004  pic x(52)  value
001710         "SM004 unable to open store status file".
001720     03  SM005  pic x(52)  value
001730         "SM005 unable to open report output file".
001740     03  SM006  pic x(52)  value
001750         "SM006 status table full - raise Ws-Max-Status".
001760     03  SM007  pic x(52)  value
001770         "SM007 business hours table full - raise Ws-Max-Bhours".
001780*
001790 01  WS-Switches.
001800     03  WS-Rd-Bhours-Eof-Sw      pic x   value "N".
001810     03  WS-Rd-Status-Eof-Sw      pic x   value "N".
001820     03  WS-Rt-Status-Eof-Sw      pic x   value "N".
001830     03  WS-Rd-Store-Eof-Sw       pic x   value "N".
001840     03  WS-Range-Done-Sw         pic x   value "N".
001850     03  WS-Bh-Found-Sw           pic 9   comp    value zero.
001860     03  WS-Bhc-In-Hours          pic x   value "N".
001870     03  WS-Store-Has-Any-Bh      pic x   value "N".
001880*
001890 01  WS-Counters.
001900     03  WS-Status-Count          pic 9(09)  comp  value zero.
001910     03  WS-Bhours-Count          pic 9(09)  comp  value zero.
001920     03  WS-Store-Count           pic 9(09)  comp  value zero.
001930     03  WS-Max-Status            pic 9(09)  comp  value 10000.
001940     03  WS-Max-Bhours            pic 9(09)  comp  value 3000.
001950*
001960*    Plain comp subscripts - these are NOT index-names, but are
001970*    used to subscript the Ws-Status-Table / Ws-Bhr-Entry tables
001980*    in the same style as the old Maps09 check-digit routine.
001990*
002000 01  WS-Subscripts.
002010     03  WS-Sub-1                 pic 9(09)  comp  value zero.
002020     03  WS-Sub-2                 pic 9(09)  comp  value zero.
002030     03  WS-Lo-Sub                pic 9(09)  comp  value zero.
002040     03  WS-Hi-Sub                pic 9(09)  comp  value zero.
002050*
002060 01  WS-Cur-Store.
002070     03  WS-Cur-Store-Id          pic x(20).
002080*
002090 01  WS-Window-Anchors.
002100     03  WS-End-Time              pic 9(14)  value zero.
002110     03  WS-Win-Start-Hour        pic 9(14)  value zero.
002120     03  WS-Win-Start-Day         pic 9(14)  value zero.
002130     03  WS-Win-Start-Week        pic 9(14)  value zero.
002140*
002150*    Accumulators - minutes, fractional, built up by Aa062 one
002160*    interval at a time and emptied into the report row by
002170*    Aa070.
002180*
002190 01  WS-Window-Accums.
002200     03  WS-Uptime-Hour           pic s9(07)v9999 comp-3.
002210     03  WS-Downtime-Hour         pic s9(07)v9999 comp-3.
002220     03  WS-Uptime-Day            pic s9(07)v9999 comp-3.
002230     03  WS-Downtime-Day          pic s9(07)v9999 comp-3.
002240     03  WS-Uptime-Week           pic s9(07)v9999 comp-3.
002250     03  WS-Downtime-Week         pic s9(07)v9999 comp-3.
002260*
002270 01  WS-Window-Rounded.
002280     03  WS-Rnd-Uptime-Hour       pic s9(07)v99   comp-3.
002290     03  WS-Rnd-Downtime-Hour     pic s9(07)v99   comp-3.
002300     03  WS-Rnd-Uptime-Day        pic s9(07)v99   comp-3.
002310     03  WS-Rnd-Downtime-Day      pic s9(07)v99   comp-3.
002320     03  WS-Rnd-Uptime-Week       pic s9(07)v99   comp-3.
002330     03  WS-Rnd-Downtime-Week     pic s9(07)v99   comp-3.
002340*
002350*    Working fields for Aa060 - the current window being totted
002360*    up, passed to Zz040/Zz050/Zz060 one observation at a time.
002370*
002380 01  WS-Compute-Window-Fields.
002390     03  WS-Cw-Window-Start       pic 9(14).
002400     03  WS-Cw-Lo-Sub             pic 9(09)  comp.
002410     03  WS-Cw-Hi-Sub             pic 9(09)  comp.
002420     03  WS-Cw-Uptime-Min         pic s9(07)v9999 comp-3.
002430     03  WS-Cw-Downtime-Min       pic s9(07)v9999 comp-3.
002440*
002450 01  WS-Subtract-Minutes-Fields.
002460     03  WS-Sub-Minutes           pic s9(09) comp.
002470     03  WS-Sub-Base-Ts           pic 9(14).
002480     03  WS-Sub-Result-Ts         pic 9(14).
002490     03  WS-Sub-Total-Min         pic s9(11) comp.
002500     03  WS-Sub-Min-Of-Day        pic s9(09) comp.
002510     03  WS-Sub-Result-Hour       pic s9(02) comp.
002520     03  WS-Sub-Result-Min        pic s9(02) comp.
002530*
002540 01  WS-Elapsed-Seconds-Fields.
002550     03  WS-El-Base-Ts            pic 9(14).
002555*    Jdn * 86400 runs to 12 digits for any present-day date, so   SM0547  
002556*    these four need one more digit than Sub-Total-Min below.     SM0547  
002560     03  WS-El-Seconds            pic s9(13) comp.
002570     03  WS-Cur-Seconds           pic s9(13) comp.
002580     03  WS-Nxt-Seconds           pic s9(13) comp.
002590     03  WS-Elapsed-Seconds       pic s9(13) comp.
002600     03  WS-Elapsed-Minutes       pic s9(07)v9999 comp-3.
002610*
002620*    Timestamp breakdown - a YYYYMMDDHHMMSS value moved into
002630*    Ws-Ts-Value can be picked apart through the Ws-Ts-Fields
002640*    redefinition below, in the same style the old Maps programs
002650*    used for a packed date.
002660*
002670 01  WS-Timestamp.
002680     03  WS-TS-Value              pic 9(14).
002690     03  WS-TS-Fields redefines WS-TS-Value.
002700         05  WS-TS-Year           pic 9(04).
002710         05  WS-TS-Month          pic 9(02).
002720         05  WS-TS-Day            pic 9(02).
002730         05  WS-TS-Hour           pic 9(02).
002740         05  WS-TS-Min            pic 9(02).
002750         05  WS-TS-Sec            pic 9(02).
002760*
002770*    Julian day number working fields - scratch only, no
002780*    meaning carried between calls to Zz010/Zz020.
002790*
002800 01  WS-Julian-Work.
002810     03  WS-Jdn-In-Year           pic 9(04)  comp.
002820     03  WS-Jdn-In-Month          pic 9(02)  comp.
002830     03  WS-Jdn-In-Day            pic 9(02)  comp.
002840     03  WS-Jdn-Out-Jdn           pic s9(09) comp.
002850     03  WS-Jdn-In-Jdn            pic s9(09) comp.
002860     03  WS-Jdn-Out-Year          pic 9(04)  comp.
002870     03  WS-Jdn-Out-Month         pic 9(02)  comp.
002880     03  WS-Jdn-Out-Day           pic 9(02)  comp.
002890     03  WS-Jdn-A                 pic s9(09) comp.
002900     03  WS-Jdn-B                 pic s9(09) comp.
002910     03  WS-Jdn-C                 pic s9(09) comp.
002920     03  WS-Jdn-D                 pic s9(09) comp.
002930     03  WS-Jdn-E                 pic s9(09) comp.
002940     03  WS-Jdn-M                 pic s9(09) comp.
002950     03  WS-Jdn-M2                pic s9(09) comp.
002960     03  WS-Jdn-Y                 pic s9(09) comp.
002970     03  WS-Jdn-Temp              pic s9(09) comp.
002980*
002990*    Local clock working fields for Zz050 - the store-local
003000*    day-of-week and HHMM used by the business hours test.
003010*
003020 01  WS-Local-Clock.
003030     03  WS-Loc-Base-Ts           pic 9(14).
003035*    Display, not comp-3 - moved straight from Sm-Tz-Offset,      SM0550  
003036*    which had to stop being packed decimal.  SM-0550.            SM0550  
003040     03  WS-Loc-Tz-Offset         pic s9(03).
003050     03  WS-Local-Total-Min       pic s9(11) comp.
003060     03  WS-Local-Jdn             pic s9(09) comp.
003070     03  WS-Local-Min-Of-Day      pic s9(09) comp.
003080     03  WS-Local-Dow             pic 9(01)  comp.
003090     03  WS-Loc-Dow-Result        pic 9(01)  comp.
003100     03  WS-Loc-HHMM-Result       pic 9(04).
003110     03  WS-Local-HHMM            pic 9(04).
003120     03  WS-Local-HH-MM redefines WS-Local-HHMM.
003130         05  WS-Local-HH          pic 9(02).
003140         05  WS-Local-MM          pic 9(02).
003150*
003160 01  WS-Bh-Check-Fields.
003170     03  WS-Bhc-Store-Id          pic x(20).
003180     03  WS-Bhc-Dow               pic 9(01).
003190     03  WS-Bhc-HHMM              pic 9(04).
003200*
003210*    Status observations, sorted ascending Store-Id within
003220*    Timestamp-Utc by Aa030 before this table is loaded.
003230*
003240 01  WS-Status-Table.
003250     03  WS-Status-Entry  occurs 10000 times
003260                           indexed by WS-Stx.
003270         05  WS-ST-Store-Id       pic x(20).
003280         05  WS-ST-Timestamp-Utc  pic 9(14).
003290         05  WS-ST-Status         pic x(08).
003300             88  WS-ST-Active           value "ACTIVE  ".
003310             88  WS-ST-Inactive         value "INACTIVE".
003320*
003330 01  WS-Bhours-Table.
003340     03  WS-Bhr-Entry     occurs 3000 times
003350                           indexed by WS-Bhx.
003360         05  WS-BHE-Store-Id      pic x(20).
003370         05  WS-BHE-Day-Of-Week   pic 9(01).
003380         05  WS-BHE-Start-Local   pic 9(04).
003390         05  WS-BHE-End-Local     pic 9(04).
003400*
003410*    Report line - Ws-Report-Detail redefines the print area so
003420*    each column can be moved in directly without a second move.
003430*
003440 01  WS-Report-Work.
003450     03  WS-Report-Line           pic x(120).
003460     03  WS-Report-Detail redefines WS-Report-Line.
003470         05  WS-RD-Store-Id       pic x(20).
003480         05  WS-RD-Comma-1        pic x(01).
003490         05  WS-RD-Uptime-Hour    pic 9(07).99.
003500         05  WS-RD-Comma-2        pic x(01).
003510         05  WS-RD-Uptime-Day     pic 9(07).99.
003520         05  WS-RD-Comma-3        pic x(01).
003530         05  WS-RD-Uptime-Week    pic 9(07).99.
003540         05  WS-RD-Comma-4        pic x(01).
003550         05  WS-RD-Downtime-Hour  pic 9(07).99.
003560         05  WS-RD-Comma-5        pic x(01).
003570         05  WS-RD-Downtime-Day   pic 9(07).99.
003580         05  WS-RD-Comma-6        pic x(01).
003590         05  WS-RD-Downtime-Week  pic 9(07).99.
003600         05  filler               pic x(34).
003610*
003620 01  WS-Report-Heading      pic x(120)  value
003630     "store_id,uptime_last_hour,uptime_last_day,uptime_last_week,d
003640-    "owntime_last_hour,downtime_last_day,downtime_last_week".
003650*
003660 procedure        division.
003670*=========================
003680*
003690**************************************************
003700*   Aa000  -  Main line                          *
003710**************************************************
003720*
003730 Aa000-Main section.
003740     perform  Aa020-Load-Bus-Hours  thru  Aa020-Exit.
003750     perform  Aa030-Sort-Status     thru  Aa030-Exit.
003760     if       WS-Status-Count = zero
003770              display  SM001
003780              move     16  to  return-code
003790              goback.
003800     perform  Aa035-Derive-Windows  thru  Aa035-Exit.
003810     perform  Aa040-Process-Stores  thru  Aa040-Exit.
003820     display  "SMUPRPT - " WS-Store-Count " store row(s) written, "
003830              WS-Status-Count " observation(s) read.".
003840     move     zero  to  return-code.
003850     goback.
003860 Aa000-Exit.
003870     exit     section.
003880*
003890**************************************************
003900*   Aa020  -  load the business hours table      *
003910**************************************************
003920*
003930 Aa020-Load-Bus-Hours section.
003940     open     input  SM-Bhours-File.
003950     if       WS-Bhours-Status-Cd not = "00"
003960              display  SM003
003970              move     20  to  return-code
003980              goback.
003990     move     "N"  to  WS-Rd-Bhours-Eof-Sw.
004000     perform  Aa022-Read-One-Bhour  thru  Aa022-Exit
004010              until WS-Rd-Bhours-Eof-Sw = "Y".
004020     close    SM-Bhours-File.
004030 Aa020-Exit.
004040     exit     section.
004050*
004060 Aa022-Read-One-Bhour.
004070     read     SM-Bhours-File
004080              at end
004090                 move  "Y"  to  WS-Rd-Bhours-Eof-Sw
004100                 go to Aa022-Exit
004110     end-read.
004120     add      1  to  WS-Bhours-Count.
004130     if       WS-Bhours-Count > WS-Max-Bhours
004140              display  SM007
004150              move     24  to  return-code
004160              goback.
004170     set      WS-Bhx  to  WS-Bhours-Count.
004180     move     SM-BH-Store-Id       to  WS-BHE-Store-Id (WS-Bhx).
004190     move     SM-BH-Day-Of-Week    to  WS-BHE-Day-Of-Week (WS-Bhx).
004200     move     SM-BH-Start-Local    to  WS-BHE-Start-Local (WS-Bhx).
004210     move     SM-BH-End-Local      to  WS-BHE-End-Local (WS-Bhx).
004220 Aa022-Exit.
004230     exit.
004240*
004250**************************************************
004260*   Aa030  -  sort the status file, ascending    *
004270*             Store-Id within Timestamp-Utc,     *
004280*             counting records and tracking the  *
004290*             newest timestamp as it goes by.    *
004300**************************************************
004310*
004320 Aa030-Sort-Status section.
004330     sort     SM-Sort-File
004340              on ascending key  SM-SR-Store-Id  SM-SR-Timestamp-Utc
004350              input procedure  is  Aa031-Sort-Input-Proc
004360                                    thru  Aa031-Exit
004370              output procedure is  Aa032-Sort-Output-Proc
004380                                    thru  Aa032-Exit.
004390 Aa030-Exit.
004400     exit     section.
004410*
004420 Aa031-Sort-Input-Proc section.
004430     open     input  SM-Status-File.
004440     if       WS-Status-Status-Cd not = "00"
004450              display  SM004
004460              move     28  to  return-code
004470              goback.
004480     move     "N"  to  WS-Rd-Status-Eof-Sw.
004490     perform  Aa031a-Release-One  thru  Aa031a-Exit
004500              until WS-Rd-Status-Eof-Sw = "Y".
004510     close    SM-Status-File.
004520 Aa031-Exit.
004530     exit     section.
004540*
004550 Aa031a-Release-One.
004560     read     SM-Status-File
004570              at end
004580                 move  "Y"  to  WS-Rd-Status-Eof-Sw
004590                 go to Aa031a-Exit
004600     end-read.
004610     move     SM-ST-Store-Id        to  SM-SR-Store-Id.
004620     move     SM-ST-Timestamp-Utc   to  SM-SR-Timestamp-Utc.
004630     move     SM-ST-Status          to  SM-SR-Status.
004640     release  SM-Sort-Record.
004650 Aa031a-Exit.
004660     exit.
004670*
004680 Aa032-Sort-Output-Proc section.
004690     move     "N"  to  WS-Rt-Status-Eof-Sw.
004700     perform  Aa032a-Return-One  thru  Aa032a-Exit
004710              until WS-Rt-Status-Eof-Sw = "Y".
004720 Aa032-Exit.
004730     exit     section.
004740*
004750 Aa032a-Return-One.
004760     return   SM-Sort-File
004770              at end
004780                 move  "Y"  to  WS-Rt-Status-Eof-Sw
004790                 go to Aa032a-Exit
004800     end-return.
004810     add      1  to  WS-Status-Count.
004820     if       WS-Status-Count > WS-Max-Status
004830              display  SM006
004840              move     32  to  return-code
004850              goback.
004860     if       SM-SR-Timestamp-Utc > WS-End-Time
004870              move  SM-SR-Timestamp-Utc  to  WS-End-Time.
004880     set      WS-Stx  to  WS-Status-Count.
004890     move     SM-SR-Store-Id        to  WS-ST-Store-Id (WS-Stx).
004900     move     SM-SR-Timestamp-Utc   to  WS-ST-Timestamp-Utc (WS-Stx).
004910     move     SM-SR-Status          to  WS-ST-Status (WS-Stx).
004920 Aa032a-Exit.
004930     exit.
004940*
004950**************************************************
004960*   Aa035  -  derive the three trailing window   *
004970*             start times from the anchor        *
004980**************************************************
004990*
005000 Aa035-Derive-Windows section.
005010     move     WS-End-Time  to  WS-Sub-Base-Ts.
005020     move     60           to  WS-Sub-Minutes.
005030     perform  Zz040-Subtract-Minutes-From-Ts thru Zz040-Exit.
005040     move     WS-Sub-Result-Ts  to  WS-Win-Start-Hour.
005050*
005060     move     WS-End-Time  to  WS-Sub-Base-Ts.
005070     move     1440         to  WS-Sub-Minutes.
005080     perform  Zz040-Subtract-Minutes-From-Ts thru Zz040-Exit.
005090     move     WS-Sub-Result-Ts  to  WS-Win-Start-Day.
005100*
005110     move     WS-End-Time  to  WS-Sub-Base-Ts.
005120     move     10080        to  WS-Sub-Minutes.
005130     perform  Zz040-Subtract-Minutes-From-Ts thru Zz040-Exit.
005140     move     WS-Sub-Result-Ts  to  WS-Win-Start-Week.
005150 Aa035-Exit.
005160     exit     section.
005170*
005180**************************************************
005190*   Aa040  -  drive the report off the store     *
005200*             master, in the master's own order  *
005210**************************************************
005220*
005230 Aa040-Process-Stores section.
005240     open     input   SM-Store-File.
005250     if       WS-Store-Status-Cd not = "00"
005260              display  SM002
005270              move     40  to  return-code
005280              goback.
005290     open     output  SM-Report-File.
005300     if       WS-Report-Status-Cd not = "00"
005310              display  SM005
005320              close    SM-Store-File
005330              move     44  to  return-code
005340              goback.
005350     move     WS-Report-Heading  to  WS-Report-Line.
005360     write    SM-Report-Line  from  WS-Report-Line.
005370     move     "N"  to  WS-Rd-Store-Eof-Sw.
005380     perform  Aa041-Process-One-Store  thru  Aa041-Exit
005390              until WS-Rd-Store-Eof-Sw = "Y".
005400     close    SM-Store-File.
005410     close    SM-Report-File.
005420 Aa040-Exit.
005430     exit     section.
005440*
005450 Aa041-Process-One-Store.
005452*    This loop reads SM-Store-File itself, so a store that is     SM0549  
005454*    polled but missing from the store master is never seen       SM0549  
005456*    here - the "default a store not on the master to Chicago     SM0549  
005458*    standard offset" request from Ops cannot apply, there is     SM0549  
005460*    no row to default.  SM-0549.                                 SM0549  
005462     read     SM-Store-File
005470              at end
005480                 move  "Y"  to  WS-Rd-Store-Eof-Sw
005490                 go to Aa041-Exit
005500     end-read.
005510     add      1  to  WS-Store-Count.
005520     move     SM-Store-Id   to  WS-Cur-Store-Id.
005530     move     SM-Tz-Offset  to  WS-Loc-Tz-Offset.
005540     perform  Aa045-Find-Status-Range  thru  Aa045-Exit.
005550     perform  Aa050-Build-Report-Row   thru  Aa050-Exit.
005560 Aa041-Exit.
005570     exit.
005580*
005590**************************************************
005600*   Aa045  -  locate this store's contiguous     *
005610*             slice of the sorted status table   *
005620**************************************************
005630*
005640 Aa045-Find-Status-Range section.
005642*    Empty-range sentinel - Lo greater than Hi, never a valid     SM0548  
005644*    subscript pair, so Aa060 skips the window walk entirely      SM0548  
005646*    for a store with no polling history yet.  SM-0548.           SM0548  
005650     move     1     to  WS-Lo-Sub.
005655     move     zero  to  WS-Hi-Sub.
005660     if       WS-Status-Count = zero
005670              go to Aa045-Exit.
005680     set      WS-Stx  to  1.
005690     search   WS-Status-Entry
005700              at end
005710                 go to Aa045-Exit
005720              when WS-ST-Store-Id (WS-Stx) = WS-Cur-Store-Id
005730                 continue.
005740     set      WS-Lo-Sub  to  WS-Stx.
005750     set      WS-Hi-Sub  to  WS-Stx.
005760     move     "N"  to  WS-Range-Done-Sw.
005770     perform  Aa046-Extend-Range  thru  Aa046-Exit
005780              until WS-Range-Done-Sw = "Y".
005790 Aa045-Exit.
005800     exit     section.
005810*
005820 Aa046-Extend-Range.
005830     if       WS-Hi-Sub  not <  WS-Status-Count
005840              move  "Y"  to  WS-Range-Done-Sw
005850              go to Aa046-Exit.
005860     compute  WS-Sub-2  =  WS-Hi-Sub + 1.
005870     if       WS-ST-Store-Id (WS-Sub-2) not = WS-Cur-Store-Id
005880              move  "Y"  to  WS-Range-Done-Sw
005890              go to Aa046-Exit.
005900     move     WS-Sub-2  to  WS-Hi-Sub.
005910 Aa046-Exit.
005920     exit.
005930*
005940**************************************************
005950*   Aa050  -  build one report row - run the     *
005960*             three windows, edit, write         *
005970**************************************************
005980*
005990 Aa050-Build-Report-Row section.
006000     move     WS-Win-Start-Hour  to  WS-Cw-Window-Start.
006010     perform  Aa060-Compute-Window  thru  Aa060-Exit.
006020     move     WS-Cw-Uptime-Min    to  WS-Uptime-Hour.
006030     move     WS-Cw-Downtime-Min  to  WS-Downtime-Hour.
006040*
006050     move     WS-Win-Start-Day    to  WS-Cw-Window-Start.
006060     perform  Aa060-Compute-Window  thru  Aa060-Exit.
006070     move     WS-Cw-Uptime-Min    to  WS-Uptime-Day.
006080     move     WS-Cw-Downtime-Min  to  WS-Downtime-Day.
006090*
006100     move     WS-Win-Start-Week   to  WS-Cw-Window-Start.
006110     perform  Aa060-Compute-Window  thru  Aa060-Exit.
006120     move     WS-Cw-Uptime-Min    to  WS-Uptime-Week.
006130     move     WS-Cw-Downtime-Min  to  WS-Downtime-Week.
006140*
006150     perform  Aa070-Edit-Amounts       thru  Aa070-Exit.
006160     perform  Aa090-Write-Report-Line  thru  Aa090-Exit.
006170 Aa050-Exit.
006180     exit     section.
006190*
006200**************************************************
006210*   Aa060  -  one window - pairwise walk of the  *
006220*             store's observations, attributing  *
006230*             each interval per the business     *
006240*             rule in the program remarks        *
006250**************************************************
006260*
006270 Aa060-Compute-Window section.
006280     move     zero  to  WS-Cw-Uptime-Min  WS-Cw-Downtime-Min.
006290     move     WS-Lo-Sub  to  WS-Cw-Lo-Sub.
006300     move     WS-Hi-Sub  to  WS-Cw-Hi-Sub.
006310     if       WS-Cw-Hi-Sub < WS-Cw-Lo-Sub
006320              go to Aa060-Exit.
006330     perform  Aa061-Skip-Before-Window  thru  Aa061-Exit
006340              until WS-Cw-Lo-Sub > WS-Cw-Hi-Sub
006350                 or WS-ST-Timestamp-Utc (WS-Cw-Lo-Sub)
006360                    not < WS-Cw-Window-Start.
006370     if       WS-Cw-Lo-Sub  not <  WS-Cw-Hi-Sub
006380              go to Aa060-Exit.
006390     perform  Aa062-Attribute-One-Interval  thru  Aa062-Exit
006400              varying WS-Sub-1 from WS-Cw-Lo-Sub by 1
006410              until WS-Sub-1  not <  WS-Cw-Hi-Sub.
006420 Aa060-Exit.
006430     exit     section.
006440*
006450 Aa061-Skip-Before-Window.
006460     add      1  to  WS-Cw-Lo-Sub.
006470 Aa061-Exit.
006480     exit.
006490*
006500 Aa062-Attribute-One-Interval.
006510     compute  WS-Sub-2  =  WS-Sub-1 + 1.
006520     move     WS-ST-Timestamp-Utc (WS-Sub-1)  to  WS-El-Base-Ts.
006530     perform  Zz030-Timestamp-To-Seconds  thru  Zz030-Exit.
006540     move     WS-El-Seconds  to  WS-Cur-Seconds.
006550     move     WS-ST-Timestamp-Utc (WS-Sub-2)  to  WS-El-Base-Ts.
006560     perform  Zz030-Timestamp-To-Seconds  thru  Zz030-Exit.
006570     move     WS-El-Seconds  to  WS-Nxt-Seconds.
006580     compute  WS-Elapsed-Seconds = WS-Nxt-Seconds - WS-Cur-Seconds.
006590     compute  WS-Elapsed-Minutes rounded = WS-Elapsed-Seconds / 60.
006600*
006610     move     WS-ST-Timestamp-Utc (WS-Sub-1)  to  WS-Loc-Base-Ts.
006620     perform  Zz050-Local-Day-And-Time  thru  Zz050-Exit.
006630     move     WS-Loc-Dow-Result    to  WS-Bhc-Dow.
006640     move     WS-Loc-HHMM-Result   to  WS-Bhc-HHMM.
006650     move     WS-Cur-Store-Id      to  WS-Bhc-Store-Id.
006660     perform  Zz060-Check-Business-Hours  thru  Zz060-Exit.
006670*
006680     if       WS-Bhc-In-Hours = "Y"
006690              if    WS-ST-Active (WS-Sub-1)
006700                    add  WS-Elapsed-Minutes  to  WS-Cw-Uptime-Min
006710              else
006720                    add  WS-Elapsed-Minutes  to  WS-Cw-Downtime-Min
006730              end-if
006740     end-if.
006750 Aa062-Exit.
006760     exit.
006770*
006780**************************************************
006790*   Aa070  -  round the six accumulators to two  *
006800*             decimals, hours for day/week       *
006810**************************************************
006820*
006830 Aa070-Edit-Amounts section.
006840     compute  WS-Rnd-Uptime-Hour    rounded = WS-Uptime-Hour.
006850     compute  WS-Rnd-Downtime-Hour  rounded = WS-Downtime-Hour.
006860     compute  WS-Rnd-Uptime-Day     rounded = WS-Uptime-Day   / 60.
006870     compute  WS-Rnd-Downtime-Day   rounded = WS-Downtime-Day / 60.
006880     compute  WS-Rnd-Uptime-Week    rounded = WS-Uptime-Week  / 60.
006890     compute  WS-Rnd-Downtime-Week  rounded = WS-Downtime-Week / 60.
006900 Aa070-Exit.
006910     exit     section.
006920*
006930**************************************************
006940*   Aa090  -  move the row together and write    *
006950**************************************************
006960*
006970 Aa090-Write-Report-Line section.
006980     move     WS-Cur-Store-Id      to  WS-RD-Store-Id.
006990     move     ","                  to  WS-RD-Comma-1  WS-RD-Comma-2
007000                                        WS-RD-Comma-3  WS-RD-Comma-4
007010                                        WS-RD-Comma-5  WS-RD-Comma-6.
007020     move     WS-Rnd-Uptime-Hour    to  WS-RD-Uptime-Hour.
007030     move     WS-Rnd-Uptime-Day     to  WS-RD-Uptime-Day.
007040     move     WS-Rnd-Uptime-Week    to  WS-RD-Uptime-Week.
007050     move     WS-Rnd-Downtime-Hour  to  WS-RD-Downtime-Hour.
007060     move     WS-Rnd-Downtime-Day   to  WS-RD-Downtime-Day.
007070     move     WS-Rnd-Downtime-Week  to  WS-RD-Downtime-Week.
007080     write    SM-Report-Line  from  WS-Report-Line.
007090 Aa090-Exit.
007100     exit     section.
007110*
007120**************************************************
007130*   Zz010  -  convert a Y/M/D into a Julian day  *
007140*             number - Fliegel & Van Flandern    *
007150*             algorithm, integer arithmetic only *
007160**************************************************
007170*
007180 Zz010-Date-To-Jdn section.
007190     compute  WS-Jdn-A = (14 - WS-Jdn-In-Month) / 12.
007200     compute  WS-Jdn-Y = WS-Jdn-In-Year + 4800 - WS-Jdn-A.
007210     compute  WS-Jdn-M = WS-Jdn-In-Month + (12 * WS-Jdn-A) - 3.
007220     compute  WS-Jdn-Out-Jdn =
007230              WS-Jdn-In-Day
007240            + (((153 * WS-Jdn-M) + 2) / 5)
007250            + (365 * WS-Jdn-Y)
007260            + (WS-Jdn-Y / 4)
007270            - (WS-Jdn-Y / 100)
007280            + (WS-Jdn-Y / 400)
007290            - 32045.
007300 Zz010-Exit.
007310     exit     section.
007320*
007330**************************************************
007340*   Zz020  -  convert a Julian day number back   *
007350*             into Y/M/D - inverse of Zz010      *
007360**************************************************
007370*
007380 Zz020-Jdn-To-Date section.
007390     compute  WS-Jdn-A = WS-Jdn-In-Jdn + 32044.
007400     compute  WS-Jdn-B = ((4 * WS-Jdn-A) + 3) / 146097.
007410     compute  WS-Jdn-C = WS-Jdn-A - ((146097 * WS-Jdn-B) / 4).
007420     compute  WS-Jdn-D = ((4 * WS-Jdn-C) + 3) / 1461.
007430     compute  WS-Jdn-E = WS-Jdn-C - ((1461 * WS-Jdn-D) / 4).
007440     compute  WS-Jdn-M2 = ((5 * WS-Jdn-E) + 2) / 153.
007450     compute  WS-Jdn-Out-Day =
007460              WS-Jdn-E - ((((153 * WS-Jdn-M2) + 2) / 5)) + 1.
007470     compute  WS-Jdn-Out-Month =
007480              WS-Jdn-M2 + 3 - (12 * (WS-Jdn-M2 / 10)).
007490     compute  WS-Jdn-Out-Year =
007500              (100 * WS-Jdn-B) + WS-Jdn-D - 4800 + (WS-Jdn-M2 / 10).
007510 Zz020-Exit.
007520     exit     section.
007530*
007540**************************************************
007550*   Zz030  -  convert a UTC timestamp into total *
007560*             elapsed seconds, for interval       *
007570*             length arithmetic only - not a     *
007580*             calendar date in its own right      *
007590**************************************************
007600*
007610 Zz030-Timestamp-To-Seconds section.
007620     move     WS-El-Base-Ts  to  WS-TS-Value.
007630     move     WS-TS-Year   to  WS-Jdn-In-Year.
007640     move     WS-TS-Month  to  WS-Jdn-In-Month.
007650     move     WS-TS-Day    to  WS-Jdn-In-Day.
007660     perform  Zz010-Date-To-Jdn  thru  Zz010-Exit.
007670     compute  WS-El-Seconds =
007680              (WS-Jdn-Out-Jdn * 86400)
007690            + (WS-TS-Hour * 3600)
007700            + (WS-TS-Min  * 60)
007710            +  WS-TS-Sec.
007720 Zz030-Exit.
007730     exit     section.
007740*
007750**************************************************
007760*   Zz040  -  subtract N minutes from a UTC      *
007770*             timestamp, used to derive the      *
007780*             three trailing window starts       *
007790**************************************************
007800*
007810 Zz040-Subtract-Minutes-From-Ts section.
007820     move     WS-Sub-Base-Ts  to  WS-TS-Value.
007830     move     WS-TS-Year   to  WS-Jdn-In-Year.
007840     move     WS-TS-Month  to  WS-Jdn-In-Month.
007850     move     WS-TS-Day    to  WS-Jdn-In-Day.
007860     perform  Zz010-Date-To-Jdn  thru  Zz010-Exit.
007870     compute  WS-Sub-Total-Min =
007880              (WS-Jdn-Out-Jdn * 1440)
007890            + (WS-TS-Hour * 60)
007900            +  WS-TS-Min
007910            -  WS-Sub-Minutes.
007920     compute  WS-Jdn-In-Jdn = WS-Sub-Total-Min / 1440.
007930     compute  WS-Sub-Min-Of-Day =
007940              WS-Sub-Total-Min - (WS-Jdn-In-Jdn * 1440).
007950     perform  Zz020-Jdn-To-Date  thru  Zz020-Exit.
007960     compute  WS-Sub-Result-Hour = WS-Sub-Min-Of-Day / 60.
007970     compute  WS-Sub-Result-Min  =
007980              WS-Sub-Min-Of-Day - (WS-Sub-Result-Hour * 60).
007990     move     WS-Jdn-Out-Year    to  WS-TS-Year.
008000     move     WS-Jdn-Out-Month   to  WS-TS-Month.
008010     move     WS-Jdn-Out-Day     to  WS-TS-Day.
008020     move     WS-Sub-Result-Hour to  WS-TS-Hour.
008030     move     WS-Sub-Result-Min  to  WS-TS-Min.
008040     move     WS-TS-Value         to  WS-Sub-Result-Ts.
008050 Zz040-Exit.
008060     exit     section.
008070*
008080**************************************************
008090*   Zz050  -  local day-of-week and local HHMM   *
008100*             for one UTC observation, used by   *
008110*             the business hours test only       *
008120**************************************************
008130*
008140 Zz050-Local-Day-And-Time section.
008150     move     WS-Loc-Base-Ts  to  WS-TS-Value.
008160     move     WS-TS-Year   to  WS-Jdn-In-Year.
008170     move     WS-TS-Month  to  WS-Jdn-In-Month.
008180     move     WS-TS-Day    to  WS-Jdn-In-Day.
008190     perform  Zz010-Date-To-Jdn  thru  Zz010-Exit.
008200     compute  WS-Local-Total-Min =
008210              (WS-Jdn-Out-Jdn * 1440)
008220            + (WS-TS-Hour * 60)
008230            +  WS-TS-Min
008240            +  WS-Loc-Tz-Offset.
008250     compute  WS-Local-Jdn = WS-Local-Total-Min / 1440.
008260     compute  WS-Local-Min-Of-Day =
008270              WS-Local-Total-Min - (WS-Local-Jdn * 1440).
008280     divide   WS-Local-Jdn by 7 giving WS-Jdn-Temp
008290              remainder  WS-Local-Dow.
008300     compute  WS-Local-HH = WS-Local-Min-Of-Day / 60.
008310     compute  WS-Local-MM =
008320              WS-Local-Min-Of-Day - (WS-Local-HH * 60).
008330     move     WS-Local-HHMM  to  WS-Loc-HHMM-Result.
008340     move     WS-Local-Dow   to  WS-Loc-Dow-Result.
008350 Zz050-Exit.
008360     exit     section.
008370*
008380**************************************************
008390*   Zz060  -  is Ws-Bhc-Store-Id within business *
008400*             hours at Ws-Bhc-Dow / Ws-Bhc-HHMM  *
008410*             - a store absent from the business *
008420*             hours file entirely is 24 hours,   *
008430*             per Ops request SM-0121             *
008440**************************************************
008450*
008460 Zz060-Check-Business-Hours section.
008470     move     "N"  to  WS-Store-Has-Any-Bh.
008480     move     "N"  to  WS-Bhc-In-Hours.
008490     move     zero to  WS-Bh-Found-Sw.
008500     if       WS-Bhours-Count > zero
008510              perform  Zz061-Scan-One-Bh-Row  thru  Zz061-Exit
008520                       varying WS-Bhx from 1 by 1
008530                       until WS-Bhx > WS-Bhours-Count
008540                          or WS-Bh-Found-Sw = 1
008550     end-if.
008560     if       WS-Store-Has-Any-Bh = "N"
008570              move  "Y"  to  WS-Bhc-In-Hours.
008580 Zz060-Exit.
008590     exit     section.
008600*
008610 Zz061-Scan-One-Bh-Row.
008620     if       WS-BHE-Store-Id (WS-Bhx) = WS-Bhc-Store-Id
008630              move  "Y"  to  WS-Store-Has-Any-Bh
008640              if    WS-BHE-Day-Of-Week (WS-Bhx) = WS-Bhc-Dow
008650                    move 1 to WS-Bh-Found-Sw
008660                    if    WS-BHE-Start-Local (WS-Bhx) not > WS-Bhc-HHMM
008670                    and   WS-BHE-End-Local   (WS-Bhx) not < WS-Bhc-HHMM
008680                          move "Y" to WS-Bhc-In-Hours
008690                    end-if
008700              end-if
008710     end-if.
008720 Zz061-Exit.
008730     exit.
008740*
