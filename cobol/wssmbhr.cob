000100****************************************************************
000110*                                                               *
000120*         Record Definition for Business Hours File             *
000130*                                                               *
000140****************************************************************
000150*
000160*    File.......... Store Business Hours (SMBHOURS).
000170*    Access........ Sequential, Sm-Bh-Store-Id + Day-Of-Week
000180*                    form the natural key, NOT enforced unique
000190*                    by this file - see remarks in smuprpt.
000200*    File size..... 32 bytes.
000210*
000220* changes:
000230* 22/01/88 dko - Created for the store monitoring sub-system.
000240* 09/08/92 dko - Widened Sm-Bh-Store-Id from 10 to 20 to match
000250*                the store master after the 1992 store renumber.
000260* 03/11/98 jrv - Y2K review of this copybook - no 2-digit year
000270*                fields present, no change required.
000280* 21/09/06 smp - Clarified Start/End-Local are inclusive bounds   SM0219
000290*                per help desk ticket SM-0219.                    SM0219
000300* 02/03/14 rhn - Corrected filler width to tie out with the       SM0533
000310*                32-byte file size noted above, ticket SM-0533.   SM0533
000320*
000330 01  SM-Bus-Hours-Record.
000340     03  SM-BH-Store-Id          pic x(20).
000350*
000360*       Sm-Bh-Day-Of-Week - 0 = Monday ... 6 = Sunday, the
000370*       STORE'S LOCAL day, not the UTC day of the observation.
000380*
000390     03  SM-BH-Day-Of-Week       pic 9(01).
000400     03  SM-BH-Start-Local       pic 9(04).
000410     03  SM-BH-End-Local         pic 9(04).
000420     03  filler                  pic x(03).
000430*
