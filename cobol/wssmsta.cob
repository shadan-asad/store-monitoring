000100****************************************************************
000110*                                                               *
000120*          Record Definition for Store Status File              *
000130*               (point-of-sale poll observations)                *
000140*                                                               *
000150****************************************************************
000160*
000170*    File.......... Store Status Observations (SMSTATUS).
000180*    Access........ Sequential, written by the polling job in
000190*                    arrival order - NOT pre-sorted.  Smuprpt
000200*                    sorts this file itself, see Aa030.
000210*    File size..... 52 bytes.
000220*
000230* changes:
000240* 22/01/88 dko - Created for the store monitoring sub-system.
000250* 14/06/91 dko - Added Sm-St-Status 88-levels, Active/Inactive.
000260* 03/11/98 jrv - Y2K review - Sm-St-Timestamp-Utc already holds
000270*                a full 4-digit century, no change required.
000280* 09/02/04 smp - Noted in remarks that this file is unsorted on
000290*                arrival, per help desk ticket SM-0147.
000300* 17/05/11 tlc - Re-sequenced comments to current house           SM0461  
000310*                numbering, ticket SM-0461.                       SM0461  
000320*
000330 01  SM-Status-Record.
000340*
000350*       Sm-St-Timestamp-Utc - Always UTC, form YYYYMMDDHHMMSS.
000360*
000370     03  SM-ST-Store-Id          pic x(20).
000380     03  SM-ST-Timestamp-Utc     pic 9(14).
000390     03  SM-ST-Status            pic x(08).
000400         88  SM-ST-Active                value "ACTIVE  ".
000410         88  SM-ST-Inactive              value "INACTIVE".
000420     03  filler                  pic x(10).
000430*
