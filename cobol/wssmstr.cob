000100****************************************************************
000110*                                                               *
000120*           Record Definition for Store Master File             *
000130*                                                               *
000140****************************************************************
000150*
000160*    File.......... Store Master (SMSTORE).
000170*    Access........ Sequential, key is Sm-Store-Id (unique).
000180*    File size..... 220 bytes.
000190*
000200* changes:
000210* 22/01/88 dko - Created for the store monitoring sub-system,
000220*                first cut, store-id and timezone offset only.
000230* 14/06/91 dko - Added Sm-Store-Status byte with 88-levels, for
000240*                use by the overnight store-open/close job.
000250* 03/11/98 jrv - Y2K review of this copybook - no 2-digit year
000260*                fields present, no change required.
000270* 09/02/04 smp - Widened Sm-Tz-Offset comment, some stores now
000280*                on the half-hour offsets used out west.
000290* 17/05/11 tlc - Re-sequenced comments to current house           SM0461  
000300*                numbering, ticket SM-0461.                       SM0461  
000310* 02/03/14 rhn - Dropped Sm-Store-Status/88-levels - the uptime   SM0533  
000320*                job never opened or closed a store, that byte    SM0533  
000330*                belonged to the old overnight job and was dead   SM0533  
000340*                weight here.  Folded into filler.  SM-0533.      SM0533  
000350* 11/03/14 rhn - Sm-Tz-Offset was comp-3 on a line sequential     SM0550  
000360*                file - packed bytes can contain the line         SM0550  
000370*                delimiter and corrupt the file.  Changed to      SM0550  
000380*                display, sign leading separate.  SM-0550.        SM0550  
000390* 18/03/14 rhn - Store Ops still publish the full store master    SM0551  
000400*                layout to two other overnight jobs - dropping    SM0551  
000410*                Sm-Store-Status broke that shared record length. SM0551  
000420*                Put it back, and restored the rest of the fields SM0551  
000430*                this copybook has always carried, name through   SM0551  
000440*                open date.  SMUPRPT itself still only touches    SM0551  
000450*                Sm-Store-Id and Sm-Tz-Offset.  SM-0551.          SM0551  
000460*
000470 01  SM-Store-Record.
000480     03  SM-Store-Id              pic x(20).
000490*
000500*       Sm-Store-Status is not tested anywhere in this job - the
000510*       overnight open/close job that set it was retired in 2014.
000520*       Left in so the record stays the length Store Ops expects.
000530*
000540     03  SM-Store-Status          pic x            value "A".
000550         88  SM-Store-Active                 value "A".
000560         88  SM-Store-Inactive               value "I".
000570     03  SM-Store-Name            pic x(30).
000580     03  SM-Store-Mgr-Name        pic x(30).
000590     03  SM-Store-Address-1       pic x(32).
000600     03  SM-Store-Address-2       pic x(32).
000610     03  SM-Store-City            pic x(20).
000620     03  SM-Store-Post-Code.
000630         05  SM-Store-Zip         pic x(10).
000640         05  SM-Store-State       pic xx.
000650     03  SM-Store-Phone           pic 9(11).
000660     03  SM-Store-District        pic xxx.
000670     03  SM-Store-Region          pic xxx.
000680     03  SM-Store-Open-Date       pic 9(08).
000690*
000700*       Sm-Store-Franchise-Flag - not used by this job, carried
000710*       over from the Store Ops layout same as the fields above.
000720*
000730     03  SM-Store-Franchise-Flag  pic x.
000740         88  SM-Store-Franchise             value "Y".
000750         88  SM-Store-Company-Owned         value "N".
000760*
000770*       Sm-Tz-Offset - minutes, signed, store local time minus
000780*       UTC.  Chicago div. standard offset is -360.  Display,
000790*       sign leading separate - this file is read as flat text,
000800*       comp-3 would put packed bytes where a line delimiter
000810*       could land.  SM-0550.                                     SM0550  
000820*
000830     03  SM-Tz-Offset             pic s9(03)
000840                                  sign   is leading separate character.
000850     03  filler                   pic x(13).
000860*
